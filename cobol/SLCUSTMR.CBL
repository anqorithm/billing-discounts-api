000100*   CUSTOMER MASTER FILE - SELECT CLAUSE                                  
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   FILE-CONTROL ENTRY - CUSTOMER-MASTER FILE                             
000500*-------------------------------------------------------------            
000600*                                                                         
000700     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMSTR                       
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS FS-CUSTOMER-MASTER.                               

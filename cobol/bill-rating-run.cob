000100*   BILLING DEPT - PER-BILL DISCOUNT RATING RUN                           
000200*                                                                         
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. BILL-RATING-RUN.                                             
000500 AUTHOR. R. HOLLINGER.                                                    
000600 INSTALLATION. MERIDIAN RETAIL DATA CENTER.                               
000700 DATE-WRITTEN. 04/14/1986.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY. COMPANY CONFIDENTIAL - BATCH ACCOUNTING SYSTEMS GROUP.         
001000*                                                                         
001100*-------------------------------------------------------------            
001200*   CHANGE LOG                                                            
001300*-------------------------------------------------------------            
001400*   DATE      BY   REQ NO   DESCRIPTION                                   
001500*   --------  ---  -------  ---------------------------------             
001600*   04/14/86  RH   CR-0118  ORIGINAL VERSION - PER-BILL RATING            
001700*                           RUN REPLACES THE NIGHTLY BILLING              
001800*                           EXTRACT, LOYALTY/EMPLOYEE/AFFIL-              
001900*                           IATE DISCOUNT LOGIC FROM BILLING.             
002000*   09/02/87  RH   CR-0145  ADDED BILL-BASED (VOLUME) DISCOUNT            
002100*                           PER FINANCE REQUEST.                          
002200*   01/11/89  GPT  CR-0201  AFFILIATE DISCOUNT NOW KEYS OFF               
002300*                           NON-GROCERY AMOUNT, NOT ELIGIBLE              
002400*                           AMOUNT - MATCHES REVISED POLICY.              
002500*   06/30/90  GPT  CR-0233  REJECT REPORT ADDED - BAD BILLS               
002600*                           WERE SILENTLY DROPPED BEFORE.                 
002700*   03/18/92  RH   CR-0266  CUSTOMER/PRODUCT MASTER LOOKUPS               
002800*                           MOVED FROM SEQUENTIAL MATCH TO                
002900*                           SEARCH ALL ON SORTED TABLES -                 
003000*                           MASTER VOLUME OUTGREW THE MATCH.              
003100*   11/09/93  LKW  CR-0290  CONTROL TOTAL REPORT REDESIGNED               
003200*                           WITH BREAK ON DISCOUNT TYPE FOR               
003300*                           THE QUARTERLY DISCOUNT AUDIT.                 
003400*   07/05/95  LKW  CR-0312  LOYALTY CUT-OFF NOW 2 FULL YEARS,             
003500*                           WAS 18 MONTHS - REVISED POLICY                
003600*                           95-04.                                        
003700*   02/08/98  DMR  CR-0355  Y2K: RUN-DATE AND CUT-OFF DATE                
003800*                           CENTURY WINDOWING ADDED - OLD                 
003900*                           LOGIC ASSUMED 19XX FOR EVERY                  
004000*                           TWO-DIGIT YEAR FROM THE DATE                  
004100*                           REGISTER.                             CR0355  
004200*   09/14/99  DMR  CR-0355  Y2K RETEST - NO FURTHER CHANGES.              
004300*   05/02/01  PVK  CR-0388  BILL THRESHOLD STEP RAISED TO                 
004400*                           $5.00 PER $100, WAS $3.00 PER                 
004500*                           $100 - FINANCE RATE CHANGE 01-02.             
004600*   10/23/03  PVK  CR-0405  REJECT REASON TEXT NOW NAMES THE              
004700*                           FAILING PRODUCT/LINE INSTEAD OF               
004800*                           A GENERIC "BAD LINE" MESSAGE.                 
004900*   04/04/07  SNC  CR-0441  EMPLOYEE DISCOUNT RATE RAISED TO              
005000*                           30% FROM 25% PER HR COMP REVIEW.              
005100*   08/19/11  SNC  CR-0460  VERBOSE (UPSI-0) SWITCH ADDED SO              
005200*                           OPERATIONS CAN ECHO REJECTED                  
005300*                           BILLS TO SYSOUT DURING CUTOVER.               
005400*-------------------------------------------------------------            
005500*                                                                         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS VALID-QUANTITY-DIGITS IS "0123456789"                          
006100     UPSI-0 ON  STATUS IS WS-VERBOSE-SWITCH-ON                            
006200            OFF STATUS IS WS-VERBOSE-SWITCH-OFF.                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500*                                                                         
006600     COPY "SLCUSTMR.CBL".                                                 
006700     COPY "SLPRODCT.CBL".                                                 
006800     COPY "SLBILREQ.CBL".                                                 
006900     COPY "SLBILRES.CBL".                                                 
007000*                                                                         
007100     SELECT REJECT-FILE ASSIGN TO REJRPT                                  
007200         ORGANIZATION IS LINE SEQUENTIAL.                                 
007300*                                                                         
007400     SELECT CONTROL-RPT-FILE ASSIGN TO CTLRPT                             
007500         ORGANIZATION IS LINE SEQUENTIAL.                                 
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*                                                                         
008000     COPY "FDCUSTMR.CBL".                                                 
008100     COPY "FDPRODCT.CBL".                                                 
008200     COPY "FDBILREQ.CBL".                                                 
008300     COPY "FDBILRES.CBL".                                                 
008400*                                                                         
008500     FD  REJECT-FILE                                                      
008600         LABEL RECORDS ARE OMITTED.                                       
008700     01  REJECT-RECORD               PIC X(80).                           
008800*                                                                         
008900     FD  CONTROL-RPT-FILE                                                 
009000         LABEL RECORDS ARE OMITTED.                                       
009100     01  CONTROL-RPT-RECORD          PIC X(80).                           
009200*                                                                         
009300 WORKING-STORAGE SECTION.                                                 
009400*                                                                         
009500     COPY "wsrundte.cbl".                                                 
009600*                                                                         
009700*-------------------------------------------------------------            
009800*   FILE STATUS FIELDS                                                    
009900*-------------------------------------------------------------            
010000 77  FS-CUSTOMER-MASTER             PIC XX VALUE "00".                    
010100 77  FS-PRODUCT-MASTER               PIC XX VALUE "00".                   
010200 77  FS-BILL-REQUEST                 PIC XX VALUE "00".                   
010300 77  FS-BILL-RESULT                  PIC XX VALUE "00".                   
010400*                                                                         
010500*-------------------------------------------------------------            
010600*   RUN SWITCHES AND FLAGS                                                
010700*-------------------------------------------------------------            
010800 01  WS-CUSTOMER-EOF                 PIC X VALUE "N".                     
010900     88  CUSTOMER-EOF                    VALUE "Y".                       
011000 01  WS-PRODUCT-EOF                  PIC X VALUE "N".                     
011100     88  PRODUCT-EOF                     VALUE "Y".                       
011200 01  WS-REQUEST-EOF                  PIC X VALUE "N".                     
011300     88  REQUEST-EOF                     VALUE "Y".                       
011400 01  W-FOUND-CUSTOMER-RECORD         PIC X VALUE "N".                     
011500     88  FOUND-CUSTOMER-RECORD           VALUE "Y".                       
011600 01  W-FOUND-PRODUCT-RECORD          PIC X VALUE "N".                     
011700     88  FOUND-PRODUCT-RECORD            VALUE "Y".                       
011800 01  WS-BILL-REJECTED                PIC X VALUE "N".                     
011900     88  BILL-REJECTED                   VALUE "Y".                       
012000 01  WS-BILL-HAS-NONGROCERY          PIC X VALUE "N".                     
012100     88  BILL-HAS-NONGROCERY             VALUE "Y".                       
012200*                                                                         
012300*-------------------------------------------------------------            
012400*   CUSTOMER-MASTER AND PRODUCT-MASTER IN-MEMORY TABLES                   
012500*   LOADED BY 2100/2200 - SEARCHED ALL BY 9100/9200.                      
012600*-------------------------------------------------------------            
012700 01  CUSTOMER-TABLE-AREA.                                                 
012800     05  WS-CUSTOMER-COUNT           PIC 9(05) COMP.                      
012900     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES                          
013000             DEPENDING ON WS-CUSTOMER-COUNT                               
013100             ASCENDING KEY CT-CUST-ID                                     
013200             INDEXED BY CUST-IDX.                                         
013300         10  CT-CUST-ID              PIC X(24).                           
013400         10  CT-CUST-NAME            PIC X(40).                           
013500         10  CT-CUST-TYPE            PIC X(10).                           
013600         10  CT-CUST-REG-DATE        PIC 9(08).                           
013700*                                                                         
013800 01  PRODUCT-TABLE-AREA.                                                  
013900     05  WS-PRODUCT-COUNT            PIC 9(05) COMP.                      
014000     05  PROD-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                          
014100             DEPENDING ON WS-PRODUCT-COUNT                                
014200             ASCENDING KEY PT-PROD-ID                                     
014300             INDEXED BY PROD-IDX.                                         
014400         10  PT-PROD-ID              PIC X(24).                           
014500         10  PT-PROD-NAME            PIC X(40).                           
014600         10  PT-PROD-CATEGORY        PIC X(12).                           
014700         10  PT-PROD-PRICE           PIC S9(9)V99.                        
014800*                                                                         
014900*-------------------------------------------------------------            
015000*   ONE BILL'S LINE ITEMS, BUILT BY 3220, WRITTEN TO                      
015100*   BILL-RESULT BY 3550/3560.                                             
015200*-------------------------------------------------------------            
015300 01  BILL-ITEM-WORK-AREA.                                                 
015400     05  BI-ITEM-ENTRY OCCURS 999 TIMES.                                  
015500         10  BI-PROD-ID              PIC X(24).                           
015600         10  BI-PROD-NAME            PIC X(40).                           
015700         10  BI-CATEGORY             PIC X(12).                           
015800         10  BI-QUANTITY             PIC 9(05).                           
015900         10  BI-UNIT-PRICE           PIC S9(9)V99.                        
016000         10  BI-TOTAL-PRICE          PIC S9(9)V99.                        
016100         10  BI-ELIGIBLE-FLAG        PIC X(01).                           
016200 77  WS-ITEM-IDX                     PIC 9(03) COMP.                      
016300*                                                                         
016400*-------------------------------------------------------------            
016500*   CONTROL-TOTAL-REPORT ACCUMULATORS - ONE ENTRY PER                     
016600*   DISCOUNT TYPE (EMPLOYEE/AFFILIATE/LOYALTY/NONE).                      
016700*-------------------------------------------------------------            
016800 01  CONTROL-TOTALS-AREA.                                                 
016900     05  CTL-TOTALS-ENTRY OCCURS 4 TIMES.                                 
017000         10  CTL-T-TYPE              PIC X(10).                           
017100         10  CTL-T-COUNT             PIC 9(06) COMP.                      
017200         10  CTL-T-SUBTOTAL          PIC S9(11)V99.                       
017300         10  CTL-T-PCT-DISCOUNT      PIC S9(11)V99.                       
017400         10  CTL-T-BILL-DISCOUNT     PIC S9(11)V99.                       
017500         10  CTL-T-NET-AMOUNT        PIC S9(11)V99.                       
017600 77  CTL-IDX                         PIC 9(01) COMP.                      
017700 77  WS-GRAND-COUNT                  PIC 9(06) COMP.                      
017800 77  WS-GRAND-SUBTOTAL               PIC S9(11)V99.                       
017900 77  WS-GRAND-PCT-DISC               PIC S9(11)V99.                       
018000 77  WS-GRAND-BILL-DISC              PIC S9(11)V99.                       
018100 77  WS-GRAND-NET                    PIC S9(11)V99.                       
018200*                                                                         
018300*-------------------------------------------------------------            
018400*   DISCOUNT CONFIGURATION - LITERAL CONSTANTS.                           
018500*   NOT CARRIED IN A CONTROL FILE - SEE CR-0145, CR-0388,                 
018600*   CR-0441 ABOVE FOR THE RATE HISTORY.                                   
018700*-------------------------------------------------------------            
018800 77  WS-EMPLOYEE-PCT            PIC 9(03)V9(04) VALUE 30.0000.            
018900 77  WS-AFFILIATE-PCT           PIC 9(03)V9(04) VALUE 10.0000.            
019000 77  WS-LOYALTY-PCT                  PIC 9(03)V9(04) VALUE 5.0000.        
019100 77  WS-BILL-THRESHOLD-AMT           PIC S9(9)V99 VALUE 100.00.           
019200 77  WS-BILL-DISCOUNT-STEP-AMT       PIC S9(9)V99 VALUE 5.00.             
019300*                                                                         
019400*-------------------------------------------------------------            
019500*   PERCENTAGE DISCOUNT WORK FIELDS (PERCENTAGE.APPLYTO)                  
019600*-------------------------------------------------------------            
019700 77  WS-PCT-RATE-IN                  PIC 9(03)V9(04).                     
019800 77  WS-PCT-MULTIPLIER               PIC 9(01)V9(04).                     
019900 77  WS-PCT-BASE-AMT                 PIC S9(9)V99.                        
020000 77  WS-PCT-DISCOUNT-AMT             PIC S9(9)V99.                        
020100 77  WS-PCT-DISCOUNT-TYPE            PIC X(10).                           
020200*                                                                         
020300*-------------------------------------------------------------            
020400*   ONE BILL'S WORKING ACCUMULATORS                                       
020500*-------------------------------------------------------------            
020600 77  WS-BILL-CUST-ID                 PIC X(24).                           
020700 77  WS-BILL-ITEM-COUNT               PIC 9(03) COMP.                     
020800 77  WS-BILL-SUBTOTAL                 PIC S9(9)V99.                       
020900 77  WS-BILL-ELIGIBLE-AMT             PIC S9(9)V99.                       
021000 77  WS-BILL-NONGROCERY-AMT           PIC S9(9)V99.                       
021100 77  WS-BILL-DISCOUNT-AMT             PIC S9(9)V99.                       
021200 77  WS-TOTAL-DISCOUNT-AMT            PIC S9(9)V99.                       
021300 77  WS-NET-AMOUNT                    PIC S9(9)V99.                       
021400 77  WS-THRESHOLD-MULTIPLE            PIC 9(05) COMP.                     
021500 77  WS-REJECT-COUNT                  PIC 9(06) COMP.                     
021600 77  WS-REJECT-REASON                 PIC X(40).                          
021700 77  WS-SEARCH-CUST-ID                PIC X(24).                          
021800 77  WS-SEARCH-PROD-ID                PIC X(24).                          
021900 77  WS-FOUND-CUST-NAME               PIC X(40).                          
022000 77  WS-FOUND-CUST-TYPE               PIC X(10).                          
022100 77  WS-FOUND-CUST-REG-DATE           PIC 9(08).                          
022200 77  WS-FOUND-PROD-NAME               PIC X(40).                          
022300 77  WS-FOUND-PROD-CATEGORY           PIC X(12).                          
022400 77  WS-FOUND-PROD-PRICE              PIC S9(9)V99.                       
022500 77  WS-LINE-UNIT-PRICE               PIC S9(9)V99.                       
022600 77  WS-LINE-TOTAL-PRICE              PIC S9(9)V99.                       
022700*                                                                         
022800*-------------------------------------------------------------            
022900*   REJECT-REPORT DETAIL LINE (MAPPED ONTO REJECT-RECORD)                 
023000*-------------------------------------------------------------            
023100 01  REJ-DETAIL-LINE.                                                     
023200     05  REJ-CUST-ID                 PIC X(24).                           
023300     05  FILLER                      PIC X(02) VALUE SPACES.              
023400     05  REJ-REASON                  PIC X(40).                           
023500     05  FILLER                      PIC X(14) VALUE SPACES.              
023600*                                                                         
023700*-------------------------------------------------------------            
023800*   CONTROL-TOTAL-REPORT PRINT LINES                                      
023900*-------------------------------------------------------------            
024000 01  CTL-TITLE-LINE.                                                      
024100     05  FILLER                      PIC X(24) VALUE SPACES.              
024200     05  FILLER                      PIC X(28)                            
024300             VALUE "BILL DISCOUNT CONTROL TOTAL".                         
024400     05  FILLER                      PIC X(28) VALUE SPACES.              
024500 01  CTL-HEADING-1.                                                       
024600     05  FILLER                      PIC X(10) VALUE "TYPE".              
024700     05  FILLER                      PIC X(02) VALUE SPACES.              
024800     05  FILLER                      PIC X(06) VALUE "COUNT".             
024900     05  FILLER                      PIC X(02) VALUE SPACES.              
025000     05  FILLER                      PIC X(13) VALUE "SUBTOTAL".          
025100     05  FILLER                      PIC X(02) VALUE SPACES.              
025200     05  FILLER                  PIC X(13) VALUE "PCT-DISCOUNT".          
025300     05  FILLER                      PIC X(02) VALUE SPACES.              
025400     05  FILLER                      PIC X(13)                            
025500             VALUE "BILL-DISCOUNT".                                       
025600     05  FILLER                      PIC X(02) VALUE SPACES.              
025700     05  FILLER                      PIC X(13) VALUE "NET-AMOUNT".        
025800 01  CTL-HEADING-2.                                                       
025900     05  FILLER                      PIC X(10) VALUE ALL "-".             
026000     05  FILLER                      PIC X(02) VALUE SPACES.              
026100     05  FILLER                      PIC X(06) VALUE ALL "-".             
026200     05  FILLER                      PIC X(02) VALUE SPACES.              
026300     05  FILLER                      PIC X(13) VALUE ALL "-".             
026400     05  FILLER                      PIC X(02) VALUE SPACES.              
026500     05  FILLER                      PIC X(13) VALUE ALL "-".             
026600     05  FILLER                      PIC X(02) VALUE SPACES.              
026700     05  FILLER                      PIC X(13) VALUE ALL "-".             
026800     05  FILLER                      PIC X(02) VALUE SPACES.              
026900     05  FILLER                      PIC X(13) VALUE ALL "-".             
027000 01  CTL-DETAIL-LINE.                                                     
027100     05  CTL-D-TYPE                  PIC X(10).                           
027200     05  FILLER                      PIC X(02) VALUE SPACES.              
027300     05  CTL-D-COUNT                 PIC ZZZZZ9.                          
027400     05  FILLER                      PIC X(02) VALUE SPACES.              
027500     05  CTL-D-SUBTOTAL               PIC Z,ZZZ,ZZ9.99-.                  
027600     05  FILLER                      PIC X(02) VALUE SPACES.              
027700     05  CTL-D-PCT-DISCOUNT           PIC Z,ZZZ,ZZ9.99-.                  
027800     05  FILLER                      PIC X(02) VALUE SPACES.              
027900     05  CTL-D-BILL-DISCOUNT          PIC Z,ZZZ,ZZ9.99-.                  
028000     05  FILLER                      PIC X(02) VALUE SPACES.              
028100     05  CTL-D-NET-AMOUNT             PIC Z,ZZZ,ZZ9.99-.                  
028200 01  CTL-REJECT-LINE.                                                     
028300     05  FILLER                      PIC X(17)                            
028400             VALUE "BILLS REJECTED: ".                                    
028500     05  CTL-D-REJECT-COUNT          PIC ZZZZZ9.                          
028600     05  FILLER                      PIC X(57) VALUE SPACES.              
028700*                                                                         
028800 PROCEDURE DIVISION.                                                      
028900*                                                                         
029000 MAIN-CONTROL.                                                            
029100*                                                                         
029200     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.                          
029300     PERFORM 2000-LOAD-MASTER-FILES THRU 2000-EXIT.                       
029400     PERFORM 3000-PROCESS-BILL-REQUESTS THRU 3000-EXIT.                   
029500     PERFORM 4000-PRINT-CONTROL-TOTAL-REPORT THRU 4000-EXIT.              
029600     PERFORM 5000-TERMINATE-RUN THRU 5000-EXIT.                           
029700     STOP RUN.                                                            
029800*                                                                         
029900*=============================================================            
030000*   1000 SERIES - RUN INITIALIZATION                                      
030100*=============================================================            
030200 1000-INITIALIZE-RUN.                                                     
030300*                                                                         
030400     OPEN INPUT  CUSTOMER-MASTER-FILE.                                    
030500     OPEN INPUT  PRODUCT-MASTER-FILE.                                     
030600     OPEN INPUT  BILL-REQUEST-FILE.                                       
030700     OPEN OUTPUT BILL-RESULT-FILE.                                        
030800     OPEN OUTPUT REJECT-FILE.                                             
030900     OPEN OUTPUT CONTROL-RPT-FILE.                                        
031000     ACCEPT RDC-TODAY-YYMMDD FROM DATE.                                   
031100     PERFORM 1100-DERIVE-RUN-DATE THRU 1100-EXIT.                         
031200     PERFORM 1200-DERIVE-LOYALTY-CUTOFF THRU 1200-EXIT.                   
031300     PERFORM 1300-VALIDATE-DISCOUNT-CONFIG THRU 1300-EXIT.                
031400     MOVE ZERO TO WS-REJECT-COUNT.                                        
031500     PERFORM 1400-INITIALIZE-CONTROL-TOTALS THRU 1400-EXIT.               
031600 1000-EXIT.                                                               
031700     EXIT.                                                                
031800*                                                                         
031900 1100-DERIVE-RUN-DATE.                                                    
032000*   Y2K FIX - SEE CR-0355 IN THE CHANGE LOG ABOVE.                        
032100     IF RDC-TODAY-YY IS LESS THAN RDC-CENTURY-PIVOT-YY                    
032200         MOVE RDC-CENTURY-BASE-20 TO RDC-RUN-CENTURY                      
032300     ELSE                                                                 
032400         MOVE RDC-CENTURY-BASE-19 TO RDC-RUN-CENTURY                      
032500     END-IF.                                                              
032600     MOVE RDC-TODAY-YY TO RDC-RUN-YY2.                                    
032700     MOVE RDC-TODAY-MM TO RDC-RUN-MM2.                                    
032800     MOVE RDC-TODAY-DD TO RDC-RUN-DD2.                            CR0355  
032900 1100-EXIT.                                                               
033000     EXIT.                                                                
033100*                                                                         
033200 1200-DERIVE-LOYALTY-CUTOFF.                                              
033300     COMPUTE RDC-CUTOFF-CCYY = RDC-RUN-CCYY - RDC-LOYALTY-YEARS.          
033400     MOVE RDC-RUN-MM TO RDC-CUTOFF-MM.                                    
033500     MOVE RDC-RUN-DD TO RDC-CUTOFF-DD.                            CR0312  
033600 1200-EXIT.                                                               
033700     EXIT.                                                                
033800*                                                                         
033900 1300-VALIDATE-DISCOUNT-CONFIG.                                           
034000     IF WS-EMPLOYEE-PCT  IS LESS THAN ZERO OR GREATER THAN 100            
034100        OR WS-AFFILIATE-PCT IS LESS THAN ZERO OR GREATER THAN 100         
034200        OR WS-LOYALTY-PCT   IS LESS THAN ZERO OR GREATER THAN 100         
034300         DISPLAY "CONFIG ERROR - DISCOUNT PCT OUT OF RANGE"               
034400         PERFORM 5000-TERMINATE-RUN THRU 5000-EXIT                        
034500         STOP RUN                                                         
034600     END-IF.                                                              
034700 1300-EXIT.                                                               
034800     EXIT.                                                                
034900*                                                                         
035000 1400-INITIALIZE-CONTROL-TOTALS.                                          
035100     MOVE "EMPLOYEE"  TO CTL-T-TYPE (1).                                  
035200     MOVE "AFFILIATE" TO CTL-T-TYPE (2).                                  
035300     MOVE "LOYALTY"   TO CTL-T-TYPE (3).                                  
035400     MOVE "NONE"      TO CTL-T-TYPE (4).                                  
035500     PERFORM 1410-ZERO-ONE-TOTALS-ENTRY THRU 1410-EXIT                    
035600         VARYING CTL-IDX FROM 1 BY 1                                      
035700             UNTIL CTL-IDX IS GREATER THAN 4.                             
035800 1400-EXIT.                                                               
035900     EXIT.                                                                
036000*                                                                         
036100 1410-ZERO-ONE-TOTALS-ENTRY.                                              
036200     MOVE ZERO TO CTL-T-COUNT (CTL-IDX).                                  
036300     MOVE ZERO TO CTL-T-SUBTOTAL (CTL-IDX).                               
036400     MOVE ZERO TO CTL-T-PCT-DISCOUNT (CTL-IDX).                           
036500     MOVE ZERO TO CTL-T-BILL-DISCOUNT (CTL-IDX).                          
036600     MOVE ZERO TO CTL-T-NET-AMOUNT (CTL-IDX).                             
036700 1410-EXIT.                                                               
036800     EXIT.                                                                
036900*                                                                         
037000*=============================================================            
037100*   2000 SERIES - MASTER FILE LOAD                                        
037200*=============================================================            
037300 2000-LOAD-MASTER-FILES.                                                  
037400*                                                                         
037500     PERFORM 2100-LOAD-CUSTOMER-MASTER-TABLE THRU 2100-EXIT.              
037600     PERFORM 2200-LOAD-PRODUCT-MASTER-TABLE THRU 2200-EXIT.               
037700 2000-EXIT.                                                               
037800     EXIT.                                                                
037900*                                                                         
038000 2100-LOAD-CUSTOMER-MASTER-TABLE.                                         
038100     MOVE ZERO TO WS-CUSTOMER-COUNT.                                      
038200     MOVE "N" TO WS-CUSTOMER-EOF.                                         
038300     PERFORM 2110-READ-CUSTOMER-MASTER THRU 2110-EXIT                     
038400         UNTIL CUSTOMER-EOF.                                              
038500 2100-EXIT.                                                               
038600     EXIT.                                                                
038700*                                                                         
038800 2110-READ-CUSTOMER-MASTER.                                               
038900     READ CUSTOMER-MASTER-FILE                                            
039000         AT END                                                           
039100             MOVE "Y" TO WS-CUSTOMER-EOF                                  
039200         NOT AT END                                                       
039300             ADD 1 TO WS-CUSTOMER-COUNT                                   
039400             MOVE CM-CUST-ID    TO                                        
039500                            CT-CUST-ID (WS-CUSTOMER-COUNT)                
039600             MOVE CM-CUST-NAME  TO                                        
039700                            CT-CUST-NAME (WS-CUSTOMER-COUNT)              
039800             MOVE CM-CUST-TYPE  TO                                        
039900                            CT-CUST-TYPE (WS-CUSTOMER-COUNT)              
040000             MOVE CM-CUST-REG-DATE TO                                     
040100                            CT-CUST-REG-DATE                              
040200                            (WS-CUSTOMER-COUNT)                           
040300     END-READ.                                                            
040400 2110-EXIT.                                                               
040500     EXIT.                                                                
040600*                                                                         
040700 2200-LOAD-PRODUCT-MASTER-TABLE.                                          
040800     MOVE ZERO TO WS-PRODUCT-COUNT.                                       
040900     MOVE "N" TO WS-PRODUCT-EOF.                                          
041000     PERFORM 2210-READ-PRODUCT-MASTER THRU 2210-EXIT                      
041100         UNTIL PRODUCT-EOF.                                               
041200 2200-EXIT.                                                               
041300     EXIT.                                                                
041400*                                                                         
041500 2210-READ-PRODUCT-MASTER.                                                
041600     READ PRODUCT-MASTER-FILE                                             
041700         AT END                                                           
041800             MOVE "Y" TO WS-PRODUCT-EOF                                   
041900         NOT AT END                                                       
042000             ADD 1 TO WS-PRODUCT-COUNT                                    
042100             MOVE PM-PROD-ID    TO                                        
042200                            PT-PROD-ID (WS-PRODUCT-COUNT)                 
042300             MOVE PM-PROD-NAME  TO                                        
042400                            PT-PROD-NAME (WS-PRODUCT-COUNT)               
042500             MOVE PM-PROD-CATEGORY TO                                     
042600                            PT-PROD-CATEGORY                              
042700                            (WS-PRODUCT-COUNT)                            
042800             MOVE PM-PROD-PRICE TO                                        
042900                            PT-PROD-PRICE (WS-PRODUCT-COUNT)              
043000     END-READ.                                                            
043100 2210-EXIT.                                                               
043200     EXIT.                                                                
043300*                                                                         
043400*=============================================================            
043500*   3000 SERIES - PER-BILL RATING LOOP                                    
043600*   CONTROL BREAK ON BR-CUST-ID - SEE CR-0266 FOR THE                     
043700*   SWITCH FROM SEQUENTIAL MATCH TO SEARCH ALL.                           
043800*=============================================================            
043900 3000-PROCESS-BILL-REQUESTS.                                              
044000*                                                                         
044100     PERFORM 3100-READ-NEXT-REQUEST-LINE THRU 3100-EXIT.                  
044200     PERFORM 3200-PROCESS-ONE-BILL THRU 3200-EXIT                         
044300         UNTIL REQUEST-EOF.                                               
044400 3000-EXIT.                                                               
044500     EXIT.                                                                
044600*                                                                         
044700 3100-READ-NEXT-REQUEST-LINE.                                             
044800     READ BILL-REQUEST-FILE                                               
044900         AT END                                                           
045000             MOVE "Y" TO WS-REQUEST-EOF                                   
045100     END-READ.                                                            
045200 3100-EXIT.                                                               
045300     EXIT.                                                                
045400*                                                                         
045500 3200-PROCESS-ONE-BILL.                                                   
045600*   ACCUMULATES EVERY LINE FOR THE CURRENT BR-CUST-ID INTO                
045700*   ONE BILL, THEN RATES IT OR REJECTS IT.                                
045800     MOVE BR-CUST-ID    TO WS-BILL-CUST-ID.                               
045900     MOVE ZERO          TO WS-BILL-ITEM-COUNT.                            
046000     MOVE ZERO          TO WS-BILL-SUBTOTAL.                              
046100     MOVE ZERO          TO WS-BILL-ELIGIBLE-AMT.                          
046200     MOVE ZERO          TO WS-BILL-NONGROCERY-AMT.                        
046300     MOVE "N"           TO WS-BILL-HAS-NONGROCERY.                        
046400     MOVE "N"           TO WS-BILL-REJECTED.                              
046500     MOVE SPACES        TO WS-REJECT-REASON.                              
046600     MOVE WS-BILL-CUST-ID TO WS-SEARCH-CUST-ID.                           
046650     MOVE "Y" TO W-FOUND-CUSTOMER-RECORD.                                 
046700     PERFORM 9100-LOOK-FOR-CUSTOMER-RECORD THRU 9100-EXIT.                
046800     IF NOT FOUND-CUSTOMER-RECORD                                         
046900         MOVE "Y" TO WS-BILL-REJECTED                                     
047000         STRING "CUSTOMER NOT FOUND: " WS-BILL-CUST-ID                    
047100             INTO WS-REJECT-REASON                                        
047200     END-IF.                                                              
047300     PERFORM 3210-VALIDATE-AND-BUILD-ONE-LINE THRU 3210-EXIT              
047400         UNTIL REQUEST-EOF                                                
047500            OR BR-CUST-ID NOT EQUAL WS-BILL-CUST-ID.                      
047600     IF WS-BILL-ITEM-COUNT EQUAL ZERO                                     
047700         MOVE "Y" TO WS-BILL-REJECTED                                     
047800         IF WS-REJECT-REASON EQUAL SPACES                                 
047900             MOVE "BILL HAS NO LINE ITEMS" TO WS-REJECT-REASON            
048000         END-IF                                                           
048100     END-IF.                                                              
048200     IF BILL-REJECTED                                                     
048300         PERFORM 3260-REJECT-BILL THRU 3260-EXIT                          
048400     ELSE                                                                 
048500         PERFORM 3300-SELECT-PERCENTAGE-DISCOUNT THRU 3300-EXIT           
048600         PERFORM 3400-COMPUTE-BILL-BASED-DISCOUNT THRU 3400-EXIT          
048700         PERFORM 3500-FINISH-BILL THRU 3500-EXIT                          
048800         PERFORM 3550-WRITE-BILL-RESULT THRU 3550-EXIT                    
048900         PERFORM 3600-ACCUMULATE-CONTROL-TOTALS THRU 3600-EXIT            
049000     END-IF.                                                              
049100 3200-EXIT.                                                               
049200     EXIT.                                                                
049300*                                                                         
049400 3210-VALIDATE-AND-BUILD-ONE-LINE.                                        
049500*   CR-0405 - REJECT REASON NAMES THE FAILING LINE/PRODUCT.               
049600     IF BR-QUANTITY IS NOT GREATER THAN ZERO                              
049700         MOVE "Y" TO WS-BILL-REJECTED                                     
049800         IF WS-REJECT-REASON EQUAL SPACES                                 
049900             STRING "INVALID QUANTITY ON LINE " BR-LINE-SEQ               
050000                 INTO WS-REJECT-REASON                                    
050100         END-IF                                                           
050200         GO TO 3210-READ-NEXT                                             
050300     END-IF.                                                              
050400     MOVE BR-PROD-ID TO WS-SEARCH-PROD-ID.                                
050450     MOVE "Y" TO W-FOUND-PRODUCT-RECORD.                                  
050500     PERFORM 9200-LOOK-FOR-PRODUCT-RECORD THRU 9200-EXIT.                 
050600     IF NOT FOUND-PRODUCT-RECORD                                          
050700         MOVE "Y" TO WS-BILL-REJECTED                                     
050800         IF WS-REJECT-REASON EQUAL SPACES                                 
050900             STRING "PRODUCT NOT FOUND: " BR-PROD-ID                      
051000                 INTO WS-REJECT-REASON                                    
051100         END-IF                                                           
051200         GO TO 3210-READ-NEXT                                             
051300     END-IF.                                                              
051400     PERFORM 3220-BUILD-BILL-ITEM THRU 3220-EXIT.                         
051500 3210-READ-NEXT.                                                          
051600     PERFORM 3100-READ-NEXT-REQUEST-LINE THRU 3100-EXIT.                  
051700 3210-EXIT.                                                               
051800     EXIT.                                                                
051900*                                                                         
052000 3220-BUILD-BILL-ITEM.                                                    
052100     ADD 1 TO WS-BILL-ITEM-COUNT.                                         
052200     IF BR-UNIT-PRICE-OVERRIDE NOT EQUAL ZERO                             
052300         MOVE BR-UNIT-PRICE-OVERRIDE TO WS-LINE-UNIT-PRICE                
052400     ELSE                                                                 
052500         MOVE WS-FOUND-PROD-PRICE TO WS-LINE-UNIT-PRICE                   
052600     END-IF.                                                              
052700     COMPUTE WS-LINE-TOTAL-PRICE ROUNDED =                                
052800         WS-LINE-UNIT-PRICE * BR-QUANTITY.                                
052900     MOVE BR-PROD-ID         TO                                           
053000                            BI-PROD-ID (WS-BILL-ITEM-COUNT).              
053100     MOVE WS-FOUND-PROD-NAME TO                                           
053200                            BI-PROD-NAME (WS-BILL-ITEM-COUNT).            
053300     MOVE WS-FOUND-PROD-CATEGORY TO                                       
053400                                BI-CATEGORY (WS-BILL-ITEM-COUNT).         
053500     MOVE BR-QUANTITY        TO                                           
053600                            BI-QUANTITY (WS-BILL-ITEM-COUNT).             
053700     MOVE WS-LINE-UNIT-PRICE TO                                           
053800                            BI-UNIT-PRICE (WS-BILL-ITEM-COUNT).           
053900     MOVE WS-LINE-TOTAL-PRICE TO                                          
054000                            BI-TOTAL-PRICE (WS-BILL-ITEM-COUNT).          
054100     ADD WS-LINE-TOTAL-PRICE TO WS-BILL-SUBTOTAL.                         
054200     IF WS-FOUND-PROD-CATEGORY EQUAL "GROCERY"                            
054300         MOVE "N" TO BI-ELIGIBLE-FLAG (WS-BILL-ITEM-COUNT)                
054400     ELSE                                                                 
054500         MOVE "Y" TO BI-ELIGIBLE-FLAG (WS-BILL-ITEM-COUNT)                
054600         MOVE "Y" TO WS-BILL-HAS-NONGROCERY                               
054700         ADD WS-LINE-TOTAL-PRICE TO WS-BILL-ELIGIBLE-AMT                  
054800         ADD WS-LINE-TOTAL-PRICE TO WS-BILL-NONGROCERY-AMT                
054900     END-IF.                                                              
055000 3220-EXIT.                                                               
055100     EXIT.                                                                
055200*                                                                         
055300 3260-REJECT-BILL.                                                        
055400     ADD 1 TO WS-REJECT-COUNT.                                            
055500     MOVE WS-BILL-CUST-ID TO REJ-CUST-ID.                                 
055600     MOVE WS-REJECT-REASON TO REJ-REASON.                                 
055700     MOVE REJ-DETAIL-LINE TO REJECT-RECORD.                               
055800     WRITE REJECT-RECORD.                                                 
055900     IF WS-VERBOSE-SWITCH-ON                                              
056000         DISPLAY "BILL REJECTED - " WS-BILL-CUST-ID                       
056100                 " - " WS-REJECT-REASON                                   
056200     END-IF.                                                              
056300 3260-EXIT.                                                               
056400     EXIT.                                                                
056500*                                                                         
056600*=============================================================            
056700*   3300 SERIES - PERCENTAGE DISCOUNT SELECTION                           
056800*   EXACTLY ONE OF EMPLOYEE/AFFILIATE/LOYALTY APPLIES, BY                 
056900*   CUSTOMER TYPE ALONE - NOT BY WHICH GIVES THE BIGGEST                  
057000*   DISCOUNT.  SEE CR-0201 FOR THE AFFILIATE BASE AMOUNT FIX.             
057100*=============================================================            
057200 3300-SELECT-PERCENTAGE-DISCOUNT.                                         
057300     MOVE ZERO   TO WS-PCT-DISCOUNT-AMT.                                  
057400     MOVE SPACES TO WS-PCT-DISCOUNT-TYPE.                                 
057500     IF WS-FOUND-CUST-TYPE EQUAL "EMPLOYEE"                               
057600         PERFORM 3310-COMPUTE-EMPLOYEE-DISCOUNT THRU 3310-EXIT            
057700     ELSE                                                                 
057800         IF WS-FOUND-CUST-TYPE EQUAL "AFFILIATE"                          
057900             PERFORM 3320-COMPUTE-AFFILIATE-DISCOUNT                      
058000                 THRU 3320-EXIT                                           
058100         ELSE                                                             
058200             IF WS-FOUND-CUST-TYPE EQUAL "REGULAR"                        
058300                AND WS-FOUND-CUST-REG-DATE IS LESS THAN                   
058400                                        RDC-LOYALTY-CUTOFF-DATE           
058500                 PERFORM 3330-COMPUTE-LOYALTY-DISCOUNT                    
058600                     THRU 3330-EXIT                                       
058700             END-IF                                                       
058800         END-IF                                                           
058900     END-IF.                                                              
059000 3300-EXIT.                                                               
059100     EXIT.                                                                
059200*                                                                         
059300 3310-COMPUTE-EMPLOYEE-DISCOUNT.                                          
059400     MOVE "EMPLOYEE"           TO WS-PCT-DISCOUNT-TYPE.                   
059500     MOVE WS-EMPLOYEE-PCT      TO WS-PCT-RATE-IN.                         
059600     MOVE WS-BILL-ELIGIBLE-AMT TO WS-PCT-BASE-AMT.                        
059700     PERFORM 3350-APPLY-PERCENTAGE-RATE THRU 3350-EXIT.                   
059800 3310-EXIT.                                                               
059900     EXIT.                                                                
060000*                                                                         
060100 3320-COMPUTE-AFFILIATE-DISCOUNT.                                         
060200*   CR-0201 - RATE APPLIES TO THE NON-GROCERY AMOUNT, NOT                 
060300*   THE WHOLE ELIGIBLE AMOUNT, AND ONLY WHEN THE BILL                     
060400*   ACTUALLY CARRIES A NON-GROCERY LINE.                                  
060500     MOVE "AFFILIATE" TO WS-PCT-DISCOUNT-TYPE.                            
060600     IF WS-FOUND-CUST-TYPE EQUAL "AFFILIATE"                              
060700        AND BILL-HAS-NONGROCERY                                           
060800         MOVE WS-AFFILIATE-PCT        TO WS-PCT-RATE-IN                   
060900         MOVE WS-BILL-NONGROCERY-AMT  TO WS-PCT-BASE-AMT                  
061000         PERFORM 3350-APPLY-PERCENTAGE-RATE THRU 3350-EXIT                
061100     ELSE                                                                 
061200         MOVE ZERO TO WS-PCT-DISCOUNT-AMT                                 
061300     END-IF.                                                              
061400 3320-EXIT.                                                               
061500     EXIT.                                                                
061600*                                                                         
061700 3330-COMPUTE-LOYALTY-DISCOUNT.                                           
061800     MOVE "LOYALTY"            TO WS-PCT-DISCOUNT-TYPE.                   
061900     MOVE WS-LOYALTY-PCT       TO WS-PCT-RATE-IN.                         
062000     MOVE WS-BILL-ELIGIBLE-AMT TO WS-PCT-BASE-AMT.                        
062100     PERFORM 3350-APPLY-PERCENTAGE-RATE THRU 3350-EXIT.                   
062200 3330-EXIT.                                                               
062300     EXIT.                                                                
062400*                                                                         
062500 3350-APPLY-PERCENTAGE-RATE.                                              
062600*   PERCENTAGE.APPLYTO - RATE TO A 4-DECIMAL MULTIPLIER,                  
062700*   THEN MULTIPLIER TIMES BASE AMOUNT, EACH STEP ROUNDED                  
062800*   HALF-UP.  BASE AMOUNTS ARE NEVER NEGATIVE SO ROUNDED                  
062900*   ALONE GIVES HALF-UP BEHAVIOR.                                         
063000     COMPUTE WS-PCT-MULTIPLIER ROUNDED = WS-PCT-RATE-IN / 100.            
063100     COMPUTE WS-PCT-DISCOUNT-AMT ROUNDED =                                
063200         WS-PCT-BASE-AMT * WS-PCT-MULTIPLIER.                             
063300 3350-EXIT.                                                               
063400     EXIT.                                                                
063500*                                                                         
063600*=============================================================            
063700*   3400 - BILL-BASED (VOLUME) DISCOUNT - ADDED ON TOP OF                 
063800*   THE PERCENTAGE DISCOUNT, REGARDLESS OF CUSTOMER TYPE.                 
063900*   SEE CR-0388 FOR THE CURRENT STEP AMOUNT.                              
064000*=============================================================            
064100 3400-COMPUTE-BILL-BASED-DISCOUNT.                                        
064200     MOVE ZERO TO WS-BILL-DISCOUNT-AMT.                                   
064300     MOVE ZERO TO WS-THRESHOLD-MULTIPLE.                                  
064400     IF WS-BILL-SUBTOTAL IS GREATER THAN OR EQUAL TO                      
064500                                        WS-BILL-THRESHOLD-AMT             
064600         DIVIDE WS-BILL-SUBTOTAL BY WS-BILL-THRESHOLD-AMT                 
064700             GIVING WS-THRESHOLD-MULTIPLE                                 
064800         COMPUTE WS-BILL-DISCOUNT-AMT ROUNDED =                           
064900             WS-THRESHOLD-MULTIPLE * WS-BILL-DISCOUNT-STEP-AMT            
065000     END-IF.                                                              
065100 3400-EXIT.                                                               
065200     EXIT.                                                                
065300*                                                                         
065400 3500-FINISH-BILL.                                                        
065500     ADD WS-PCT-DISCOUNT-AMT WS-BILL-DISCOUNT-AMT                         
065600         GIVING WS-TOTAL-DISCOUNT-AMT.                                    
065700     COMPUTE WS-NET-AMOUNT =                                              
065800         WS-BILL-SUBTOTAL - WS-TOTAL-DISCOUNT-AMT.                        
065900     IF WS-NET-AMOUNT IS LESS THAN ZERO                                   
066000         MOVE ZERO TO WS-NET-AMOUNT                                       
066100     END-IF.                                                              
066200 3500-EXIT.                                                               
066300     EXIT.                                                                
066400*                                                                         
066500 3550-WRITE-BILL-RESULT.                                                  
066600     MOVE WS-BILL-CUST-ID        TO RES-CUST-ID.                          
066700     MOVE WS-BILL-ITEM-COUNT     TO RES-ITEM-COUNT.                       
066800     MOVE WS-BILL-SUBTOTAL       TO RES-SUBTOTAL.                         
066900     MOVE WS-PCT-DISCOUNT-AMT    TO RES-PCT-DISCOUNT.                     
067000     MOVE WS-PCT-DISCOUNT-TYPE   TO RES-PCT-DISCOUNT-TYPE.                
067100     MOVE WS-BILL-DISCOUNT-AMT   TO RES-BILL-DISCOUNT.                    
067200     MOVE WS-TOTAL-DISCOUNT-AMT  TO RES-TOTAL-DISCOUNT.                   
067300     MOVE WS-NET-AMOUNT          TO RES-NET-AMOUNT.                       
067400     PERFORM 3560-MOVE-BILL-ITEMS-TO-RESULT THRU 3560-EXIT                
067500         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
067600         UNTIL WS-ITEM-IDX IS GREATER THAN WS-BILL-ITEM-COUNT.            
067700     WRITE BILL-RESULT-RECORD.                                            
067800 3550-EXIT.                                                               
067900     EXIT.                                                                
068000*                                                                         
068100 3560-MOVE-BILL-ITEMS-TO-RESULT.                                          
068200     MOVE BI-PROD-ID (WS-ITEM-IDX)   TO RES-PROD-ID (WS-ITEM-IDX).        
068300     MOVE BI-PROD-NAME (WS-ITEM-IDX) TO                                   
068400                            RES-PROD-NAME (WS-ITEM-IDX).                  
068500     MOVE BI-CATEGORY (WS-ITEM-IDX)  TO                                   
068600                            RES-CATEGORY (WS-ITEM-IDX).                   
068700     MOVE BI-QUANTITY (WS-ITEM-IDX)  TO                                   
068800                            RES-QUANTITY (WS-ITEM-IDX).                   
068900     MOVE BI-UNIT-PRICE (WS-ITEM-IDX) TO                                  
069000                                     RES-UNIT-PRICE (WS-ITEM-IDX).        
069100     MOVE BI-TOTAL-PRICE (WS-ITEM-IDX) TO                                 
069200                            RES-TOTAL-PRICE (WS-ITEM-IDX).                
069300     MOVE BI-ELIGIBLE-FLAG (WS-ITEM-IDX) TO                               
069400                            RES-ELIGIBLE-FLAG (WS-ITEM-IDX).              
069500 3560-EXIT.                                                               
069600     EXIT.                                                                
069700*                                                                         
069800 3600-ACCUMULATE-CONTROL-TOTALS.                                          
069900     EVALUATE WS-PCT-DISCOUNT-TYPE                                        
070000         WHEN "EMPLOYEE"  SET CTL-IDX TO 1                                
070100         WHEN "AFFILIATE" SET CTL-IDX TO 2                                
070200         WHEN "LOYALTY"   SET CTL-IDX TO 3                                
070300         WHEN OTHER       SET CTL-IDX TO 4                                
070400     END-EVALUATE.                                                        
070500     ADD 1                     TO CTL-T-COUNT (CTL-IDX).                  
070600     ADD WS-BILL-SUBTOTAL      TO CTL-T-SUBTOTAL (CTL-IDX).               
070700     ADD WS-PCT-DISCOUNT-AMT   TO CTL-T-PCT-DISCOUNT (CTL-IDX).           
070800     ADD WS-BILL-DISCOUNT-AMT  TO CTL-T-BILL-DISCOUNT (CTL-IDX).          
070900     ADD WS-NET-AMOUNT         TO CTL-T-NET-AMOUNT (CTL-IDX).             
071000 3600-EXIT.                                                               
071100     EXIT.                                                                
071200*                                                                         
071300*=============================================================            
071400*   4000 SERIES - CONTROL-TOTAL-REPORT                                    
071500*   SEE CR-0290 FOR THE BREAK-ON-DISCOUNT-TYPE REDESIGN.                  
071600*=============================================================            
071700 4000-PRINT-CONTROL-TOTAL-REPORT.                                         
071800     PERFORM 4100-PRINT-HEADINGS THRU 4100-EXIT.                          
071900     MOVE ZERO TO WS-GRAND-COUNT.                                         
072000     MOVE ZERO TO WS-GRAND-SUBTOTAL.                                      
072100     MOVE ZERO TO WS-GRAND-PCT-DISC.                                      
072200     MOVE ZERO TO WS-GRAND-BILL-DISC.                                     
072300     MOVE ZERO TO WS-GRAND-NET.                                           
072400     PERFORM 4200-PRINT-ONE-DISCOUNT-TYPE THRU 4200-EXIT                  
072500         VARYING CTL-IDX FROM 1 BY 1                                      
072600             UNTIL CTL-IDX IS GREATER THAN 4.                             
072700     PERFORM 4300-PRINT-GRAND-TOTAL-LINE THRU 4300-EXIT.                  
072800 4000-EXIT.                                                               
072900     EXIT.                                                                
073000*                                                                         
073100 4100-PRINT-HEADINGS.                                                     
073200     WRITE CONTROL-RPT-RECORD FROM CTL-TITLE-LINE                         
073300         AFTER ADVANCING PAGE.                                            
073400     WRITE CONTROL-RPT-RECORD FROM CTL-HEADING-1                          
073500         AFTER ADVANCING 2 LINES.                                         
073600     WRITE CONTROL-RPT-RECORD FROM CTL-HEADING-2                          
073700         AFTER ADVANCING 1 LINE.                                          
073800 4100-EXIT.                                                               
073900     EXIT.                                                                
074000*                                                                         
074100 4200-PRINT-ONE-DISCOUNT-TYPE.                                            
074200     MOVE CTL-T-TYPE (CTL-IDX)         TO CTL-D-TYPE.                     
074300     MOVE CTL-T-COUNT (CTL-IDX)        TO CTL-D-COUNT.                    
074400     MOVE CTL-T-SUBTOTAL (CTL-IDX)     TO CTL-D-SUBTOTAL.                 
074500     MOVE CTL-T-PCT-DISCOUNT (CTL-IDX) TO CTL-D-PCT-DISCOUNT.             
074600     MOVE CTL-T-BILL-DISCOUNT (CTL-IDX) TO CTL-D-BILL-DISCOUNT.           
074700     MOVE CTL-T-NET-AMOUNT (CTL-IDX)   TO CTL-D-NET-AMOUNT.               
074800     WRITE CONTROL-RPT-RECORD FROM CTL-DETAIL-LINE                        
074900         AFTER ADVANCING 1 LINE.                                          
075000     ADD CTL-T-COUNT (CTL-IDX)        TO WS-GRAND-COUNT.                  
075100     ADD CTL-T-SUBTOTAL (CTL-IDX)     TO WS-GRAND-SUBTOTAL.               
075200     ADD CTL-T-PCT-DISCOUNT (CTL-IDX) TO WS-GRAND-PCT-DISC.               
075300     ADD CTL-T-BILL-DISCOUNT (CTL-IDX) TO WS-GRAND-BILL-DISC.             
075400     ADD CTL-T-NET-AMOUNT (CTL-IDX)   TO WS-GRAND-NET.                    
075500 4200-EXIT.                                                               
075600     EXIT.                                                                
075700*                                                                         
075800 4300-PRINT-GRAND-TOTAL-LINE.                                             
075900     MOVE "TOTAL"            TO CTL-D-TYPE.                               
076000     MOVE WS-GRAND-COUNT     TO CTL-D-COUNT.                              
076100     MOVE WS-GRAND-SUBTOTAL  TO CTL-D-SUBTOTAL.                           
076200     MOVE WS-GRAND-PCT-DISC  TO CTL-D-PCT-DISCOUNT.                       
076300     MOVE WS-GRAND-BILL-DISC TO CTL-D-BILL-DISCOUNT.                      
076400     MOVE WS-GRAND-NET       TO CTL-D-NET-AMOUNT.                         
076500     WRITE CONTROL-RPT-RECORD FROM CTL-HEADING-2                          
076600         AFTER ADVANCING 1 LINE.                                          
076700     WRITE CONTROL-RPT-RECORD FROM CTL-DETAIL-LINE                        
076800         AFTER ADVANCING 1 LINE.                                          
076900     MOVE WS-REJECT-COUNT TO CTL-D-REJECT-COUNT.                          
077000     WRITE CONTROL-RPT-RECORD FROM CTL-REJECT-LINE                        
077100         AFTER ADVANCING 2 LINES.                                         
077200 4300-EXIT.                                                               
077300     EXIT.                                                                
077400*                                                                         
077500*=============================================================            
077600*   5000 SERIES - RUN TERMINATION                                         
077700*=============================================================            
077800 5000-TERMINATE-RUN.                                                      
077900     CLOSE CUSTOMER-MASTER-FILE.                                          
078000     CLOSE PRODUCT-MASTER-FILE.                                           
078100     CLOSE BILL-REQUEST-FILE.                                             
078200     CLOSE BILL-RESULT-FILE.                                              
078300     CLOSE REJECT-FILE.                                                   
078400     CLOSE CONTROL-RPT-FILE.                                              
078500 5000-EXIT.                                                               
078600     EXIT.                                                                
078700*                                                                         
078800     COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".                              
078900     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".                               

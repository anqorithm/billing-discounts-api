000100*   LOOK-FOR-CUSTOMER-RECORD - TABLE SEARCH SUBROUTINE                    
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   LOOK-FOR-CUSTOMER-RECORD                                              
000500*   SEARCHES CUSTOMER-TABLE (LOADED BY 2100) FOR THE KEY                  
000600*   ALREADY MOVED TO WS-SEARCH-CUST-ID BY THE CALLER.                     
000700*   ON ENTRY W-FOUND-CUSTOMER-RECORD IS "Y" - PARAGRAPH                   
000800*   RESETS IT TO "N" ONLY WHEN THE SEARCH FAILS.                          
000900*-------------------------------------------------------------            
001000*                                                                         
001100 9100-LOOK-FOR-CUSTOMER-RECORD.                                           
001200*                                                                         
001300     SET CUST-IDX TO 1.                                                   
001400     SEARCH ALL CUST-TABLE-ENTRY                                          
001500         AT END                                                           
001600             MOVE "N" TO W-FOUND-CUSTOMER-RECORD                          
001700         WHEN CT-CUST-ID (CUST-IDX) = WS-SEARCH-CUST-ID                   
001800             MOVE CT-CUST-NAME (CUST-IDX) TO WS-FOUND-CUST-NAME           
001900             MOVE CT-CUST-TYPE (CUST-IDX) TO WS-FOUND-CUST-TYPE           
002000             MOVE CT-CUST-REG-DATE (CUST-IDX)                             
002100                 TO WS-FOUND-CUST-REG-DATE                                
002200     END-SEARCH.                                                          
002300 9100-EXIT.                                                               
002400     EXIT.                                                                

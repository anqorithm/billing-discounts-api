000100*   PRODUCT MASTER FILE - RECORD DESCRIPTION                              
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   PRODUCT-MASTER FILE DESCRIPTION                                       
000500*   ONE RECORD PER PRODUCT, KEYED BY PM-PROD-ID.                          
000600*   LOADED WHOLE INTO PRODUCT-TABLE AT RUN START - SEE                    
000700*   PARAGRAPH 2200-LOAD-PRODUCT-MASTER-TABLE.                             
000800*-------------------------------------------------------------            
000900*                                                                         
001000 FD  PRODUCT-MASTER-FILE                                                  
001100     LABEL RECORDS ARE STANDARD.                                          
001200 01  PRODUCT-MASTER-RECORD.                                               
001300     05  PM-PROD-ID              PIC X(24).                               
001400     05  PM-PROD-NAME            PIC X(40).                               
001500     05  PM-PROD-CATEGORY        PIC X(12).                               
001600         88  PM-CATEGORY-GROCERY     VALUE "GROCERY".                     
001700     05  PM-PROD-PRICE           PIC S9(9)V99.                            
001800     05  FILLER                  PIC X(01).                               

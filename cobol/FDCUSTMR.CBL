000100*   CUSTOMER MASTER FILE - RECORD DESCRIPTION                             
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   CUSTOMER-MASTER FILE DESCRIPTION                                      
000500*   ONE RECORD PER CUSTOMER, KEYED BY CM-CUST-ID.                         
000600*   LOADED WHOLE INTO CUSTOMER-TABLE AT RUN START - SEE                   
000700*   PARAGRAPH 2100-LOAD-CUSTOMER-MASTER-TABLE.                            
000800*-------------------------------------------------------------            
000900*                                                                         
001000 FD  CUSTOMER-MASTER-FILE                                                 
001100     LABEL RECORDS ARE STANDARD.                                          
001200 01  CUSTOMER-MASTER-RECORD.                                              
001300     05  CM-CUST-ID              PIC X(24).                               
001400     05  CM-CUST-NAME            PIC X(40).                               
001500     05  CM-CUST-EMAIL           PIC X(50).                               
001600     05  CM-CUST-TYPE            PIC X(10).                               
001700         88  CM-TYPE-EMPLOYEE        VALUE "EMPLOYEE".                    
001800         88  CM-TYPE-AFFILIATE       VALUE "AFFILIATE".                   
001900         88  CM-TYPE-REGULAR         VALUE "REGULAR".                     
002000     05  CM-CUST-REG-DATE        PIC 9(8).                                
002100     05  FILLER REDEFINES CM-CUST-REG-DATE.                               
002200         10  CM-REG-CCYY         PIC 9(4).                                
002300         10  CM-REG-MM           PIC 9(2).                                
002400         10  CM-REG-DD           PIC 9(2).                                
002500     05  FILLER                  PIC X(01).                               

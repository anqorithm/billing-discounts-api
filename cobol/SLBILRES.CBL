000100*   BILL RESULT FILE - SELECT CLAUSE                                      
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   FILE-CONTROL ENTRY - BILL-RESULT FILE                                 
000500*-------------------------------------------------------------            
000600*                                                                         
000700     SELECT BILL-RESULT-FILE ASSIGN TO BILLRES                            
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS FS-BILL-RESULT.                                   

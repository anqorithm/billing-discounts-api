000100*   RUN-DATE WORK AREA                                                    
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   WORKING-STORAGE FOR THE RUN DATE AND THE LOYALTY                      
000500*   CUT-OFF DATE USED BY 3330-COMPUTE-LOYALTY-DISCOUNT.                   
000600*                                                                         
000700*   ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR (YYMMDD) -                
000800*   RDC-CENTURY-PIVOT WINDOWS IT THE SAME WAY THE Y2K FIX                 
000900*   DID FOR THE REST OF THIS SHOP'S RUN-DATE COPYBOOKS.                   
001000*-------------------------------------------------------------            
001100*                                                                         
001200 01  RDC-TODAY-YYMMDD.                                                    
001300     05  RDC-TODAY-YY            PIC 9(02).                               
001400     05  RDC-TODAY-MM            PIC 9(02).                               
001500     05  RDC-TODAY-DD            PIC 9(02).                               
001600*                                                                         
001700 01  RDC-RUN-DATE-CCYYMMDD       PIC 9(08).                               
001800 01  FILLER REDEFINES RDC-RUN-DATE-CCYYMMDD.                              
001900     05  RDC-RUN-CCYY            PIC 9(04).                               
002000     05  RDC-RUN-MM              PIC 9(02).                               
002100     05  RDC-RUN-DD              PIC 9(02).                               
002200 01  FILLER REDEFINES RDC-RUN-DATE-CCYYMMDD.                              
002300     05  RDC-RUN-CENTURY         PIC 9(02).                               
002400     05  RDC-RUN-YY2             PIC 9(02).                               
002500     05  RDC-RUN-MM2             PIC 9(02).                               
002600     05  RDC-RUN-DD2             PIC 9(02).                               
002700*                                                                         
002800 01  RDC-LOYALTY-CUTOFF-DATE     PIC 9(08).                               
002900 01  FILLER REDEFINES RDC-LOYALTY-CUTOFF-DATE.                            
003000     05  RDC-CUTOFF-CCYY         PIC 9(04).                               
003100     05  RDC-CUTOFF-MM           PIC 9(02).                               
003200     05  RDC-CUTOFF-DD           PIC 9(02).                               
003300*                                                                         
003400 77  RDC-CENTURY-PIVOT-YY        PIC 9(02) VALUE 50.                      
003500 77  RDC-CENTURY-BASE-19         PIC 9(02) VALUE 19.                      
003600 77  RDC-CENTURY-BASE-20         PIC 9(02) VALUE 20.                      
003700 77  RDC-LOYALTY-YEARS           PIC 9(02) COMP VALUE 2.                  

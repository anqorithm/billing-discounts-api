000100*   LOOK-FOR-PRODUCT-RECORD - TABLE SEARCH SUBROUTINE                     
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   LOOK-FOR-PRODUCT-RECORD                                               
000500*   SEARCHES PRODUCT-TABLE (LOADED BY 2200) FOR THE KEY                   
000600*   ALREADY MOVED TO WS-SEARCH-PROD-ID BY THE CALLER.                     
000700*   ON ENTRY W-FOUND-PRODUCT-RECORD IS "Y" - PARAGRAPH                    
000800*   RESETS IT TO "N" ONLY WHEN THE SEARCH FAILS.                          
000900*-------------------------------------------------------------            
001000*                                                                         
001100 9200-LOOK-FOR-PRODUCT-RECORD.                                            
001200*                                                                         
001300     SET PROD-IDX TO 1.                                                   
001400     SEARCH ALL PROD-TABLE-ENTRY                                          
001500         AT END                                                           
001600             MOVE "N" TO W-FOUND-PRODUCT-RECORD                           
001700         WHEN PT-PROD-ID (PROD-IDX) = WS-SEARCH-PROD-ID                   
001800             MOVE PT-PROD-NAME (PROD-IDX) TO WS-FOUND-PROD-NAME           
001900             MOVE PT-PROD-CATEGORY (PROD-IDX)                             
002000                 TO WS-FOUND-PROD-CATEGORY                                
002100             MOVE PT-PROD-PRICE (PROD-IDX) TO WS-FOUND-PROD-PRICE         
002200     END-SEARCH.                                                          
002300 9200-EXIT.                                                               
002400     EXIT.                                                                

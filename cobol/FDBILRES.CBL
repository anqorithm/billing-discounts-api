000100*   BILL RESULT FILE - RECORD DESCRIPTION                                 
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   BILL-RESULT FILE DESCRIPTION                                          
000500*   ONE RECORD PER PRICED BILL - HEADER FIELDS FOLLOWED BY                
000600*   RES-ITEM-COUNT OCCURRENCES OF THE ITEM-RESULT GROUP.                  
000700*   WRITTEN BY PARAGRAPH 3250-WRITE-BILL-RESULT.                          
000800*-------------------------------------------------------------            
000900*                                                                         
001000 FD  BILL-RESULT-FILE                                                     
001100     LABEL RECORDS ARE STANDARD.                                          
001200 01  BILL-RESULT-RECORD.                                                  
001300     05  RES-CUST-ID             PIC X(24).                               
001400     05  RES-ITEM-COUNT          PIC 9(03).                               
001500     05  RES-SUBTOTAL            PIC S9(9)V99.                            
001600     05  RES-PCT-DISCOUNT        PIC S9(9)V99.                            
001700     05  RES-PCT-DISCOUNT-TYPE   PIC X(10).                               
001800     05  RES-BILL-DISCOUNT       PIC S9(9)V99.                            
001900     05  RES-TOTAL-DISCOUNT      PIC S9(9)V99.                            
002000     05  RES-NET-AMOUNT          PIC S9(9)V99.                            
002100     05  FILLER                  PIC X(02).                               
002200     05  RES-ITEM-RESULT OCCURS 1 TO 999 TIMES                            
002300             DEPENDING ON RES-ITEM-COUNT.                                 
002400         10  RES-PROD-ID         PIC X(24).                               
002500         10  RES-PROD-NAME       PIC X(40).                               
002600         10  RES-CATEGORY        PIC X(12).                               
002700         10  RES-QUANTITY        PIC 9(05).                               
002800         10  RES-UNIT-PRICE      PIC S9(9)V99.                            
002900         10  RES-TOTAL-PRICE     PIC S9(9)V99.                            
003000         10  RES-ELIGIBLE-FLAG   PIC X(01).                               

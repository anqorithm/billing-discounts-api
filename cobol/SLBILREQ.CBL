000100*   BILL REQUEST LINE FILE - SELECT CLAUSE                                
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   FILE-CONTROL ENTRY - BILL-REQUEST-LINE FILE                           
000500*-------------------------------------------------------------            
000600*                                                                         
000700     SELECT BILL-REQUEST-FILE ASSIGN TO BILLREQ                           
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS FS-BILL-REQUEST.                                  

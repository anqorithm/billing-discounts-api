000100*   PRODUCT MASTER FILE - SELECT CLAUSE                                   
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   FILE-CONTROL ENTRY - PRODUCT-MASTER FILE                              
000500*-------------------------------------------------------------            
000600*                                                                         
000700     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMSTR                        
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS FS-PRODUCT-MASTER.                                

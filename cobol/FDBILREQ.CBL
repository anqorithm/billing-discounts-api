000100*   BILL REQUEST LINE FILE - RECORD DESCRIPTION                           
000200*                                                                         
000300*-------------------------------------------------------------            
000400*   BILL-REQUEST-LINE FILE DESCRIPTION                                    
000500*   DRIVING FILE FOR THE RATING RUN. ONE RECORD PER BILL                  
000600*   LINE, IN BR-CUST-ID / BR-LINE-SEQ ORDER AS DELIVERED.                 
000700*   A CHANGED BR-CUST-ID STARTS A NEW BILL - SEE PARAGRAPH                
000800*   3000-PROCESS-BILL-REQUESTS.                                           
000900*-------------------------------------------------------------            
001000*                                                                         
001100 FD  BILL-REQUEST-FILE                                                    
001200     LABEL RECORDS ARE STANDARD.                                          
001300 01  BILL-REQUEST-RECORD.                                                 
001400     05  BR-CUST-ID              PIC X(24).                               
001500     05  BR-LINE-SEQ             PIC 9(03).                               
001600     05  BR-PROD-ID              PIC X(24).                               
001700     05  BR-QUANTITY             PIC 9(05).                               
001800     05  BR-UNIT-PRICE-OVERRIDE  PIC S9(9)V99.                            
001900     05  FILLER                  PIC X(01).                               
